000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  TRANPOST                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  D. Stout                                              00000700
000800*                                                                 00000800
000900* READS A SEQUENTIAL FEED OF INCOMING BANKING TRANSACTIONS AND    00000900
001000* POSTS THE ONES THAT PASS EDIT TO THE TRANSACTION MASTER FILE    00001000
001100*                                                                 00001100
001200* EVERY TRANSACTION ON THE FEED GETS A RESULTS-OUT LINE, ACCEPTED 00001200
001300* OR REJECTED, SO THE TELLER OPS DESK CAN RECONCILE THE RUN       00001300
001400* WITHOUT GOING BACK TO THE FEED ITSELF.                          00001400
001500***************************************************************** 00001500
001600*                                                                 00001600
001700* Incoming transaction file record description:                   00001700
001800*     0    1    1    2    2    3    3    4    4    5    5    6    00001800
001900* ....5....0....5....0....5....0....5....0....5....0....5....0....00001900
002000*                                                                 00002000
002100* *  <== an asterisk in first column is a comment                 00002100
002200* FIELDS ARE PIPE-DELIMITED, IN THIS FIXED ORDER -                00002200
002300*   AMOUNT|DESCRIPTION|TYPE|TIMESTAMP|CATEGORY|ACCOUNT-NUMBER|    00002300
002400*   REFERENCE-NUMBER                                              00002400
002500*       TYPE must be one of DEBIT, CREDIT, TRANSFER, WITHDRAWAL,  00002500
002600*       DEPOSIT.  TIMESTAMP is CCYYMMDDHHMMSS.  CATEGORY, ACCOUNT 00002600
002700*       -NUMBER AND REFERENCE-NUMBER MAY ARRIVE BLANK.            00002700
002800*                                                                 00002800
002900***************************************************************** 00002900
003000 IDENTIFICATION DIVISION.                                         00003000
003100 PROGRAM-ID. TRANPOST.                                            00003100
003200 AUTHOR. D STOUT.                                                 00003200
003300 INSTALLATION. THE SYSTEMS GROUP.                                 00003300
003400 DATE-WRITTEN. 03/14/89.                                          00003400
003500 DATE-COMPILED.                                                   00003500
003600 SECURITY. NON-CONFIDENTIAL.                                      00003600
003700***************************************************************** 00003700
003800* CHANGE LOG                                                      00003800
003900*-----------------------------------------------------------------00003900
004000* DATE      BY    REQUEST    DESCRIPTION                          00004000
004100* 03/14/89  DS    INITIAL    ORIGINAL WRITE-UP - READS THE DAILY  00004100
004200*                             TRANSACTION FEED, EDITS EACH ITEM   00004200
004300*                             AND POSTS ACCEPTED ITEMS TO THE     00004300
004400*                             TRANSACTION MASTER.                 00004400
004500* 09/21/90  DS    CR-1188    ADDED TYPE-SENSITIVE CEILING/FLOOR   00004500
004600*                             EDIT (WITHDRAWAL/TRANSFER/DEPOSIT). 00004600
004700* 02/06/91  RJM   CR-1244    ADDED 30-DAY TIMESTAMP WINDOW EDIT   00004700
004800*                             PER AUDIT FINDING 91-07.            00004800
004900* 11/19/92  RJM   PR00512    CATEGORY, ACCOUNT NUMBER AND         00004900
005000*                             REFERENCE NUMBER SHAPE EDITS ADDED. 00005000
005100* 04/02/93  TLK   PR00603    DUPLICATE-TRANSACTION CHECK ADDED -  00005100
005200*                             SAME AMOUNT/DESCRIPTION/TIMESTAMP   00005200
005300*                             ALREADY ON TRANSACTION-MASTER.      00005300
005400* 08/30/94  TLK   CR-1390    TRANS-ID NOW SEEDED FROM HIGHEST ID  00005400
005500*                             ALREADY POSTED INSTEAD OF OPERATOR  00005500
005600*                             SUPPLIED PARAMETER CARD.            00005600
005700* 01/05/95  PQ    PR00688    RESULTS-OUT SUMMARY LINE ADDED AT    00005700
005800*                             OPERATOR REQUEST - RUN TOTALS WERE  00005800
005900*                             PREVIOUSLY DISPLAYED ONLY.          00005900
006000* 07/11/96  PQ    CR-1455    ACCOUNT NUMBER AND REFERENCE NUMBER  00006000
006100*                             EDITS BROKEN OUT TO CALLED MODULES  00006100
006200*                             TRNACTVL/TRNREFVL SO THEY CAN BE    00006200
006300*                             SHARED WITH THE ONLINE EDIT SCREEN. 00006300
006400* 03/18/98  COB   Y2K-118    YEAR 2000 FIX - RUN DATE/TIME NOW    00006400
006500*                             ACCEPTED VIA THE YYYYMMDD/4-DIGIT   00006500
006600*                             EXTENSION INSTEAD OF A 2-DIGIT YEAR.00006600
006700*                             TIMESTAMP WINDOW EDIT NO LONGER     00006700
006800*                             WINDOWS CENTURY ON THE INPUT SIDE.  00006800
006900* 11/02/99  COB   Y2K-118    Y2K REGRESSION RUN SIGNED OFF CLEAN. 00006900
007000* 06/14/01  NJP   PR00915    AMOUNT AND TIMESTAMP EDITS BROKEN OUT00007000
007100*                             TO CALLED MODULES TRNAMTVL/TRNTSVAL 00007100
007200*                             TO MATCH THE ACCOUNT/REFERENCE SPLIT00007200
007300*                             DONE UNDER CR-1455.                 00007300
007400* 02/27/03  NJP   CR-1601    ADDED UPSI-0 TEST-RUN SWITCH SO      00007400
007500*                             OPERATIONS CAN DRY-RUN A FEED       00007500
007600*                             (RESULTS-OUT WRITTEN, NO POSTING)   00007600
007700*                             WITHOUT A SCRATCH COPY OF MASTER.   00007700
007800* 09/12/05  KRS   CR-1702    VALIDATION CHAIN REWORKED TO THE     00007800
007900*                             SHOP'S STANDARD EARLY-EXIT STYLE -  00007900
008000*                             300-VALIDATE-TRANSACTION NOW RUNS   00008000
008100*                             AS ONE PERFORM...THRU RANGE WITH A  00008100
008200*                             GO TO OUT AT THE FIRST RULE THAT    00008200
008300*                             FAILS, PER STANDARDS REVIEW SR-44.  00008300
008400*                             SCAN/SEARCH LOOPS BROKEN OUT OF THE 00008400
008500*                             EDIT PARAGRAPHS INTO THEIR OWN      00008500
008600*                             NUMBERED PARAGRAPHS.  DEBUG-TEST-N  00008600
008700*                             NOW COUNTS CALLS WHEN UPSI-0 IS ON  00008700
008800*                             INSTEAD OF SITTING UNUSED.          00008800
008900***************************************************************** 00008900
009000 ENVIRONMENT DIVISION.                                            00009000
009100 CONFIGURATION SECTION.                                           00009100
009200 SOURCE-COMPUTER. IBM-390.                                        00009200
009300 OBJECT-COMPUTER. IBM-390.                                        00009300
009400 SPECIAL-NAMES.                                                   00009400
009500     C01 IS TOP-OF-FORM                                           00009500
009600     CLASS CATEGORY-CHAR-TEST IS "A" THRU "Z" "a" THRU "z"        00009600
009700                                  "0" THRU "9" " " "-" "_"        00009700
009800     UPSI-0 ON STATUS IS TRANPOST-TEST-RUN                        00009800
009900            OFF STATUS IS TRANPOST-PRODUCTION-RUN.                00009900
010000                                                                  00010000
010100 INPUT-OUTPUT SECTION.                                            00010100
010200 FILE-CONTROL.                                                    00010200
010300                                                                  00010300
010400     SELECT TRANSACTION-IN-FILE ASSIGN TO TRANIN                  00010400
010500         ORGANIZATION IS LINE SEQUENTIAL                          00010500
010600         FILE STATUS  IS WS-TRANIN-STATUS.                        00010600
010700                                                                  00010700
010800     SELECT TRANSACTION-MASTER-FILE ASSIGN TO TRANMSTR            00010800
010900         ORGANIZATION IS LINE SEQUENTIAL                          00010900
011000         FILE STATUS  IS WS-TRANMSTR-STATUS.                      00011000
011100                                                                  00011100
011200     SELECT RESULTS-FILE ASSIGN TO RESULTS                        00011200
011300         ORGANIZATION IS LINE SEQUENTIAL                          00011300
011400         FILE STATUS  IS WS-RESULTS-STATUS.                       00011400
011500                                                                  00011500
011600***************************************************************** 00011600
011700 DATA DIVISION.                                                   00011700
011800 FILE SECTION.                                                    00011800
011900                                                                  00011900
012000 FD  TRANSACTION-IN-FILE                                          00012000
012100     LABEL RECORDS ARE STANDARD.                                  00012100
012200 01  TRANSACTION-IN-RECORD         PIC X(600).                    00012200
012300                                                                  00012300
012400 FD  TRANSACTION-MASTER-FILE                                      00012400
012500     LABEL RECORDS ARE STANDARD.                                  00012500
012600 COPY TRANMSTR REPLACING ==:TAG:== BY ==TM==.                     00012600
012700                                                                  00012700
012800 FD  RESULTS-FILE                                                 00012800
012900     LABEL RECORDS ARE STANDARD.                                  00012900
013000 COPY RESULTLN REPLACING ==:TAG:== BY ==RL==.                     00013000
013100                                                                  00013100
013200***************************************************************** 00013200
013300 WORKING-STORAGE SECTION.                                         00013300
013400***************************************************************** 00013400
013500*                                                                 00013500
013600* FILE-STATUS SENTINELS - NAMED SO THE COMPARES BELOW READ AS     00013600
013700* WORDS INSTEAD OF TWO-CHARACTER MAGIC LITERALS.                  00013700
013800 77  WS-GOOD-FILE-STATUS          PIC X(02) VALUE '00'.           00013800
013900 77  WS-EOF-FILE-STATUS           PIC X(02) VALUE '10'.           00013900
014000*                                                                 00014000
014100 01  SYSTEM-DATE-AND-TIME.                                        00014100
014200     05  WS-RUN-DATE-8               PIC 9(08).                   00014200
014300     05  WS-RUN-TIME-8               PIC 9(08).                   00014300
014400 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-8.                   00014400
014500     05  WS-RUN-CCYY                 PIC 9(04).                   00014500
014600     05  WS-RUN-MM                   PIC 9(02).                   00014600
014700     05  WS-RUN-DD                   PIC 9(02).                   00014700
014800 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-8.                   00014800
014900     05  WS-RUN-HH                   PIC 9(02).                   00014900
015000     05  WS-RUN-MIN                  PIC 9(02).                   00015000
015100     05  WS-RUN-SS                   PIC 9(02).                   00015100
015200     05  WS-RUN-HUNDREDTHS           PIC 9(02).                   00015200
015300*                                                                 00015300
015400 01  WS-RUN-TIMESTAMP.                                            00015400
015500     05  WS-RUN-TS-CCYY              PIC 9(04).                   00015500
015600     05  WS-RUN-TS-MM                PIC 9(02).                   00015600
015700     05  WS-RUN-TS-DD                PIC 9(02).                   00015700
015800     05  WS-RUN-TS-HH                PIC 9(02).                   00015800
015900     05  WS-RUN-TS-MIN               PIC 9(02).                   00015900
016000     05  WS-RUN-TS-SS                PIC 9(02).                   00016000
016100 01  WS-RUN-TIMESTAMP-TEXT REDEFINES WS-RUN-TIMESTAMP.            00016100
016200     05  WS-RUN-TS-CHARS              PIC X(14).                  00016200
016300*                                                                 00016300
016400 COPY TRANIN.                                                     00016400
016500*                                                                 00016500
016600***************************************************************** 00016600
016700* IN-MEMORY DUPLICATE-CHECK TABLE - LOADED AT START OF RUN FROM  *00016700
016800* ANY TRANSACTION-MASTER RECORDS ALREADY ON FILE, AND GROWN AS   *00016800
016900* EACH NEW RECORD IS POSTED SO LATER INPUT IN THE SAME RUN IS    *00016900
017000* CHECKED AGAINST RECORDS POSTED EARLIER IN THE SAME RUN.        *00017000
017100***************************************************************** 00017100
017200 01  WS-DUP-TABLE-CONTROL.                                        00017200
017300     05  WS-DUP-COUNT                PIC S9(08) COMP VALUE 0.     00017300
017400 01  WS-DUP-ENTRIES.                                              00017400
017500     05  WS-DUP-ENTRY OCCURS 1 TO 20000 TIMES                     00017500
017600                       DEPENDING ON WS-DUP-COUNT                  00017600
017700                       INDEXED BY DUP-IDX.                        00017700
017800         10  WS-DUP-AMOUNT            PIC S9(10)V99.              00017800
017900         10  WS-DUP-DESCRIPTION       PIC X(255).                 00017900
018000         10  WS-DUP-TIMESTAMP         PIC X(14).                  00018000
018100*                                                                 00018100
018200 01  WS-FIELDS.                                                   00018200
018300     05  WS-TRANIN-STATUS            PIC X(02) VALUE SPACES.      00018300
018400     05  WS-TRANMSTR-STATUS          PIC X(02) VALUE SPACES.      00018400
018500     05  WS-RESULTS-STATUS           PIC X(02) VALUE SPACES.      00018500
018600     05  WS-TRANIN-EOF-SW            PIC X(01) VALUE 'N'.         00018600
018700         88  TRANIN-EOF                        VALUE 'Y'.         00018700
018800     05  WS-RULE-OK-SW               PIC X(01) VALUE 'Y'.         00018800
018900         88  RULE-PASSED                       VALUE 'Y'.         00018900
019000     05  WS-DUP-FOUND-SW             PIC X(01) VALUE 'N'.         00019000
019100         88  DUPLICATE-FOUND                   VALUE 'Y'.         00019100
019200     05  WS-DECIMAL-SEEN-SW          PIC X(01) VALUE 'N'.         00019200
019300         88  DECIMAL-POINT-SEEN                VALUE 'Y'.         00019300
019400     05  WS-RULE-MSG                 PIC X(80) VALUE SPACES.      00019400
019500*                                                                 00019500
019600 01  WORK-VARIABLES.                                              00019600
019700     05  WS-SUB                      PIC S9(04) COMP VALUE 0.     00019700
019800     05  WS-AMOUNT-LEN               PIC S9(04) COMP VALUE 0.     00019800
019900     05  WS-INT-DIGITS                PIC S9(04) COMP VALUE 0.    00019900
020000     05  WS-FRAC-DIGITS                PIC S9(04) COMP VALUE 0.   00020000
020100     05  WS-AMOUNT-INT-VALUE          PIC S9(10) COMP-3 VALUE 0.  00020100
020200     05  WS-AMOUNT-FRAC-VALUE         PIC S9(04) COMP-3 VALUE 0.  00020200
020300     05  WS-NEXT-TRANS-ID             PIC S9(10) COMP VALUE 0.    00020300
020400     05  WS-MAX-TRANS-ID              PIC S9(10) COMP VALUE 0.    00020400
020500*                                                                 00020500
020600 01  REPORT-TOTALS.                                               00020600
020700     05  WS-TOTAL-READ                PIC S9(09) COMP VALUE 0.    00020700
020800     05  WS-TOTAL-ACCEPTED            PIC S9(09) COMP VALUE 0.    00020800
020900     05  WS-TOTAL-REJECTED            PIC S9(09) COMP VALUE 0.    00020900
021000     05  WS-SUM-ACCEPTED-AMT      PIC S9(10)V99 COMP-3 VALUE 0.   00021000
021100*                                                                 00021100
021200***************************************************************** 00021200
021300* DEBUG-TEST-N IS A SAMPLE-ONLY CALL-TRACE COUNTER.  IT ONLY      00021300
021400* TICKS UP WHEN THE RUN IS FLYING THE UPSI-0 TEST-RUN SWITCH, AND 00021400
021500* IS REPORTED IN 900-WRITE-SUMMARY-LINE - SEE CR-1702.            00021500
021600***************************************************************** 00021600
021700 01  DEBUG-TEST                       PIC X(02).                  00021700
021800 01  DEBUG-TEST-N REDEFINES DEBUG-TEST PIC S9(03) COMP-3.         00021800
021900*                                                                 00021900
022000***************************************************************** 00022000
022100 PROCEDURE DIVISION.                                              00022100
022200***************************************************************** 00022200
022300*                                                                 00022300
022400 000-MAIN.                                                        00022400
022500     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.                     00022500
022600     ACCEPT WS-RUN-TIME-8 FROM TIME.                              00022600
022700     DISPLAY 'TRANPOST STARTED DATE = ' WS-RUN-CCYY '/'           00022700
022800             WS-RUN-MM '/' WS-RUN-DD '  (ccyy/mm/dd)'.            00022800
022900     DISPLAY '              TIME = ' WS-RUN-HH ':'                00022900
023000             WS-RUN-MIN ':' WS-RUN-SS.                            00023000
023100     PERFORM 705-BUILD-RUN-TIMESTAMP.                             00023100
023200*                                                                 00023200
023300     MOVE 0 TO DEBUG-TEST-N.                                      00023300
023400     PERFORM 700-OPEN-FILES.                                      00023400
023500     PERFORM 710-LOAD-DUP-TABLE.                                  00023500
023600     PERFORM 720-READ-TRANSACTION-IN.                             00023600
023700     PERFORM 100-PROCESS-TRANSACTIONS                             00023700
023800             UNTIL TRANIN-EOF.                                    00023800
023900*                                                                 00023900
024000     PERFORM 900-WRITE-SUMMARY-LINE.                              00024000
024100     PERFORM 790-CLOSE-FILES.                                     00024100
024200*                                                                 00024200
024300     GOBACK.                                                      00024300
024400*                                                                 00024400
024500 100-PROCESS-TRANSACTIONS.                                        00024500
024600     ADD 1 TO WS-TOTAL-READ.                                      00024600
024700     IF TRANPOST-TEST-RUN                                         00024700
024800         ADD 1 TO DEBUG-TEST-N                                    00024800
024900     END-IF.                                                      00024900
025000     MOVE 'Y' TO WS-RULE-OK-SW.                                   00025000
025100     MOVE SPACES TO WS-RULE-MSG.                                  00025100
025200     MOVE 'N' TO WS-DUP-FOUND-SW.                                 00025200
025300*                                                                 00025300
025400     PERFORM 200-PARSE-INPUT-LINE.                                00025400
025500     PERFORM 300-VALIDATE-TRANSACTION.                            00025500
025600*                                                                 00025600
025700     IF RULE-PASSED                                               00025700
025800         PERFORM 400-CHECK-DUPLICATE                              00025800
025900     END-IF.                                                      00025900
026000*                                                                 00026000
026100     IF RULE-PASSED AND NOT DUPLICATE-FOUND                       00026100
026200         PERFORM 500-POST-TRANSACTION                             00026200
026300     ELSE                                                         00026300
026400         IF DUPLICATE-FOUND                                       00026400
026500             MOVE 'Duplicate transaction detected' TO WS-RULE-MSG 00026500
026600         END-IF                                                   00026600
026700         ADD 1 TO WS-TOTAL-REJECTED                               00026700
026800     END-IF.                                                      00026800
026900*                                                                 00026900
027000     PERFORM 600-WRITE-RESULT-LINE.                               00027000
027100     PERFORM 720-READ-TRANSACTION-IN.                             00027100
027200*                                                                 00027200
027300 200-PARSE-INPUT-LINE.                                            00027300
027400     MOVE SPACES TO WS-TRANSACTION-IN.                            00027400
027500     UNSTRING TRANSACTION-IN-RECORD DELIMITED BY '|'              00027500
027600         INTO TI-AMOUNT-TEXT, TI-DESCRIPTION, TI-TYPE,            00027600
027700              TI-TIMESTAMP, TI-CATEGORY, TI-ACCOUNT-NUMBER,       00027700
027800              TI-REFERENCE-NUMBER                                 00027800
027900     END-UNSTRING.                                                00027900
028000     MOVE ZERO TO TI-AMOUNT.                                      00028000
028100*                                                                 00028100
028200***************************************************************** 00028200
028300* 300-VALIDATE-TRANSACTION RUNS THE RULE CHAIN AS ONE PERFORM...  00028300
028400* THRU RANGE, 310-EDIT-AMOUNT THRU 390-EXIT.  EACH EDIT PARAGRAPH 00028400
028500* FALLS THROUGH TO THE NEXT ON SUCCESS AND BRANCHES DIRECTLY TO   00028500
028600* 390-EXIT ON FAILURE - SEE CR-1702.  THE FIRST RULE THAT FAILS   00028600
028700* WINS; WS-RULE-MSG IS NOT OVERLAID ONCE SET.                     00028700
028800***************************************************************** 00028800
028900 300-VALIDATE-TRANSACTION.                                        00028900
029000     PERFORM 310-EDIT-AMOUNT THRU 390-EXIT.                       00029000
029100*                                                                 00029100
029200 310-EDIT-AMOUNT.                                                 00029200
029300     IF TI-AMOUNT-TEXT = SPACES                                   00029300
029400         MOVE 'N' TO WS-RULE-OK-SW                                00029400
029500         MOVE 'Amount is required' TO WS-RULE-MSG                 00029500
029600         GO TO 390-EXIT                                           00029600
029700     END-IF.                                                      00029700
029800     PERFORM 311-SCAN-AMOUNT-TEXT.                                00029800
029900     IF RULE-PASSED AND TI-AMOUNT NOT > 0.01                      00029900
030000         MOVE 'N' TO WS-RULE-OK-SW                                00030000
030100     END-IF.                                                      00030100
030200     IF NOT RULE-PASSED                                           00030200
030300         MOVE 'Amount must be greater than 0.01'                  00030300
030400           TO WS-RULE-MSG                                         00030400
030500         GO TO 390-EXIT                                           00030500
030600     END-IF.                                                      00030600
030700*                                                                 00030700
030800 320-EDIT-DESCRIPTION.                                            00030800
030900     IF TI-DESCRIPTION = SPACES                                   00030900
031000         MOVE 'N' TO WS-RULE-OK-SW                                00031000
031100         MOVE 'Description is required' TO WS-RULE-MSG            00031100
031200         GO TO 390-EXIT                                           00031200
031300     END-IF.                                                      00031300
031400*                                                                 00031400
031500 325-EDIT-TYPE.                                                   00031500
031600     EVALUATE TI-TYPE                                             00031600
031700         WHEN 'DEBIT     '                                        00031700
031800         WHEN 'CREDIT    '                                        00031800
031900         WHEN 'TRANSFER  '                                        00031900
032000         WHEN 'WITHDRAWAL'                                        00032000
032100         WHEN 'DEPOSIT   '                                        00032100
032200             CONTINUE                                             00032200
032300         WHEN OTHER                                               00032300
032400             MOVE 'N' TO WS-RULE-OK-SW                            00032400
032500             MOVE 'Transaction type is required' TO WS-RULE-MSG   00032500
032600             GO TO 390-EXIT                                       00032600
032700     END-EVALUATE.                                                00032700
032800*                                                                 00032800
032900 340-CALL-TIMESTAMP-VALIDATOR.                                    00032900
033000     CALL 'TRNTSVAL' USING TI-TIMESTAMP, WS-RUN-TS-CHARS,         00033000
033100                            WS-RULE-OK-SW, WS-RULE-MSG.           00033100
033200     IF NOT RULE-PASSED                                           00033200
033300         GO TO 390-EXIT                                           00033300
033400     END-IF.                                                      00033400
033500*                                                                 00033500
033600 350-EDIT-CATEGORY.                                               00033600
033700     IF TI-CATEGORY NOT = SPACES                                  00033700
033800         PERFORM 351-SCAN-CATEGORY-CHAR                           00033800
033900                 VARYING WS-SUB FROM 1 BY 1                       00033900
034000                 UNTIL WS-SUB > 100 OR NOT RULE-PASSED            00034000
034100         IF NOT RULE-PASSED                                       00034100
034200             MOVE 'Category can only contain letters, numbers, '  00034200
034300               TO WS-RULE-MSG                                     00034300
034400             MOVE 'spaces, hyphens, and underscores' TO           00034400
034500               WS-RULE-MSG(45:)                                   00034500
034600             GO TO 390-EXIT                                       00034600
034700         END-IF                                                   00034700
034800     END-IF.                                                      00034800
034900*                                                                 00034900
035000 360-CALL-ACCOUNT-VALIDATOR.                                      00035000
035100     CALL 'TRNACTVL' USING TI-ACCOUNT-NUMBER,                     00035100
035200                            WS-RULE-OK-SW, WS-RULE-MSG.           00035200
035300     IF NOT RULE-PASSED                                           00035300
035400         GO TO 390-EXIT                                           00035400
035500     END-IF.                                                      00035500
035600*                                                                 00035600
035700 370-CALL-REFERENCE-VALIDATOR.                                    00035700
035800     CALL 'TRNREFVL' USING TI-REFERENCE-NUMBER,                   00035800
035900                            WS-RULE-OK-SW, WS-RULE-MSG.           00035900
036000     IF NOT RULE-PASSED                                           00036000
036100         GO TO 390-EXIT                                           00036100
036200     END-IF.                                                      00036200
036300*                                                                 00036300
036400***************************************************************** 00036400
036500* 375-CALL-AMOUNT-VALIDATOR IS DELIBERATELY LAST IN THE CHAIN     00036500
036600* EVEN THOUGH AMOUNT SHAPE IS EDITED FIRST AT 310 - THE PER-TYPE  00036600
036700* CEILING/FLOOR TEST (RULE 8) CANNOT RUN UNTIL 325-EDIT-TYPE HAS  00036700
036800* PROVEN THE TYPE FIELD, SO IT WAS MOVED TO THE END OF THE RANGE  00036800
036900* UNDER PR00915 WITHOUT RENUMBERING THE OLDER PARAGRAPHS.         00036900
037000***************************************************************** 00037000
037100 375-CALL-AMOUNT-VALIDATOR.                                       00037100
037200     CALL 'TRNAMTVL' USING TI-AMOUNT, TI-TYPE,                    00037200
037300                            WS-RULE-OK-SW, WS-RULE-MSG.           00037300
037400*                                                                 00037400
037500 390-EXIT.                                                        00037500
037600     EXIT.                                                        00037600
037700*                                                                 00037700
037800***************************************************************** 00037800
037900* 311-SCAN-AMOUNT-TEXT SPLITS TI-AMOUNT-TEXT ON ITS DECIMAL POINT 00037900
038000* CHARACTER BY CHARACTER (NO INTRINSIC FUNCTION IS USED) AND      00038000
038100* BUILDS TI-AMOUNT FROM THE DIGIT VALUES.  TI-AMOUNT-DIGIT IS A   00038100
038200* PIC 9 REDEFINITION OF THE SAME BYTES AS TI-AMOUNT-CHAR, SO ONCE 00038200
038300* A POSITION HAS PASSED THE DIGIT-CLASS TEST ITS VALUE CAN BE     00038300
038400* PICKED UP DIRECTLY FOR ARITHMETIC.  312 AND 313 BELOW ARE THE   00038400
038500* OUT-OF-LINE BODIES OF ITS TWO SCAN LOOPS.                       00038500
038600***************************************************************** 00038600
038700 311-SCAN-AMOUNT-TEXT.                                            00038700
038800     MOVE 'Y' TO WS-RULE-OK-SW.                                   00038800
038900     MOVE 'N' TO WS-DECIMAL-SEEN-SW.                              00038900
039000     MOVE 0 TO WS-INT-DIGITS WS-FRAC-DIGITS.                      00039000
039100     MOVE 0 TO WS-AMOUNT-INT-VALUE WS-AMOUNT-FRAC-VALUE.          00039100
039200     MOVE 0 TO WS-AMOUNT-LEN.                                     00039200
039300     PERFORM 312-FIND-AMOUNT-LENGTH                               00039300
039400             VARYING WS-SUB FROM 15 BY -1                         00039400
039500             UNTIL WS-SUB < 1 OR WS-AMOUNT-LEN NOT = 0.           00039500
039600     IF WS-AMOUNT-LEN = 0                                         00039600
039700         MOVE 'N' TO WS-RULE-OK-SW                                00039700
039800     ELSE                                                         00039800
039900         PERFORM 313-SCAN-AMOUNT-DIGIT                            00039900
040000                 VARYING WS-SUB FROM 1 BY 1                       00040000
040100                 UNTIL WS-SUB > WS-AMOUNT-LEN OR NOT RULE-PASSED  00040100
040200         IF RULE-PASSED AND WS-INT-DIGITS = 0                     00040200
040300             MOVE 'N' TO WS-RULE-OK-SW                            00040300
040400         END-IF                                                   00040400
040500     END-IF.                                                      00040500
040600     IF RULE-PASSED                                               00040600
040700         IF WS-FRAC-DIGITS = 1                                    00040700
040800             COMPUTE WS-AMOUNT-FRAC-VALUE =                       00040800
040900                 WS-AMOUNT-FRAC-VALUE * 10                        00040900
041000         END-IF                                                   00041000
041100         COMPUTE TI-AMOUNT =                                      00041100
041200             WS-AMOUNT-INT-VALUE + (WS-AMOUNT-FRAC-VALUE / 100)   00041200
041300     END-IF.                                                      00041300
041400*                                                                 00041400
041500 312-FIND-AMOUNT-LENGTH.                                          00041500
041600     IF TI-AMOUNT-CHAR(WS-SUB) NOT = SPACE                        00041600
041700         MOVE WS-SUB TO WS-AMOUNT-LEN                             00041700
041800     END-IF.                                                      00041800
041900*                                                                 00041900
042000 313-SCAN-AMOUNT-DIGIT.                                           00042000
042100     EVALUATE TRUE                                                00042100
042200         WHEN TI-AMOUNT-CHAR(WS-SUB) = '.'                        00042200
042300             IF DECIMAL-POINT-SEEN                                00042300
042400                 MOVE 'N' TO WS-RULE-OK-SW                        00042400
042500             ELSE                                                 00042500
042600                 MOVE 'Y' TO WS-DECIMAL-SEEN-SW                   00042600
042700             END-IF                                               00042700
042800         WHEN TI-AMOUNT-CHAR(WS-SUB) IS NUMERIC                   00042800
042900             IF DECIMAL-POINT-SEEN                                00042900
043000                 ADD 1 TO WS-FRAC-DIGITS                          00043000
043100                 IF WS-FRAC-DIGITS > 2                            00043100
043200                     MOVE 'N' TO WS-RULE-OK-SW                    00043200
043300                 ELSE                                             00043300
043400                     COMPUTE WS-AMOUNT-FRAC-VALUE =               00043400
043500                         WS-AMOUNT-FRAC-VALUE * 10 +              00043500
043600                         TI-AMOUNT-DIGIT(WS-SUB)                  00043600
043700                 END-IF                                           00043700
043800             ELSE                                                 00043800
043900                 ADD 1 TO WS-INT-DIGITS                           00043900
044000                 IF WS-INT-DIGITS > 10                            00044000
044100                     MOVE 'N' TO WS-RULE-OK-SW                    00044100
044200                 ELSE                                             00044200
044300                     COMPUTE WS-AMOUNT-INT-VALUE =                00044300
044400                         WS-AMOUNT-INT-VALUE * 10 +               00044400
044500                         TI-AMOUNT-DIGIT(WS-SUB)                  00044500
044600                 END-IF                                           00044600
044700             END-IF                                               00044700
044800         WHEN OTHER                                               00044800
044900             MOVE 'N' TO WS-RULE-OK-SW                            00044900
045000     END-EVALUATE.                                                00045000
045100*                                                                 00045100
045200 351-SCAN-CATEGORY-CHAR.                                          00045200
045300     IF TI-CATEGORY-CHAR(WS-SUB) NOT = SPACE                      00045300
045400        AND TI-CATEGORY-CHAR(WS-SUB) IS NOT                       00045400
045500            CATEGORY-CHAR-TEST                                    00045500
045600         MOVE 'N' TO WS-RULE-OK-SW                                00045600
045700     END-IF.                                                      00045700
045800*                                                                 00045800
045900***************************************************************** 00045900
046000* 400-CHECK-DUPLICATE IS BUSINESS RULE 9 - A LINEAR SEARCH OF     00046000
046100* THE IN-MEMORY TABLE LOADED AT 710-LOAD-DUP-TABLE AND GROWN AT   00046100
046200* 500-POST-TRANSACTION.  THE TABLE IS SHORT-LIVED (ONE RUN) SO A  00046200
046300* SEQUENTIAL SEARCH IS ADEQUATE - SEE CR-1390 IN THE CHANGE LOG.  00046300
046400***************************************************************** 00046400
046500 400-CHECK-DUPLICATE.                                             00046500
046600     MOVE 'N' TO WS-DUP-FOUND-SW.                                 00046600
046700     PERFORM 401-COMPARE-DUP-ENTRY                                00046700
046800             VARYING WS-SUB FROM 1 BY 1                           00046800
046900             UNTIL WS-SUB > WS-DUP-COUNT OR DUPLICATE-FOUND.      00046900
047000*                                                                 00047000
047100 401-COMPARE-DUP-ENTRY.                                           00047100
047200     IF WS-DUP-AMOUNT(WS-SUB)      = TI-AMOUNT                    00047200
047300        AND WS-DUP-DESCRIPTION(WS-SUB) = TI-DESCRIPTION           00047300
047400        AND WS-DUP-TIMESTAMP(WS-SUB)   = TI-TIMESTAMP             00047400
047500         MOVE 'Y' TO WS-DUP-FOUND-SW                              00047500
047600     END-IF.                                                      00047600
047700*                                                                 00047700
047800 500-POST-TRANSACTION.                                            00047800
047900     ADD 1 TO WS-NEXT-TRANS-ID.                                   00047900
048000     MOVE WS-NEXT-TRANS-ID        TO TM-TRANS-ID.                 00048000
048100     MOVE TI-AMOUNT               TO TM-AMOUNT.                   00048100
048200     MOVE TI-DESCRIPTION          TO TM-DESCRIPTION.              00048200
048300     MOVE TI-TYPE                 TO TM-TYPE.                     00048300
048400     MOVE TI-TIMESTAMP            TO TM-TIMESTAMP.                00048400
048500     MOVE TI-CATEGORY             TO TM-CATEGORY.                 00048500
048600     MOVE TI-ACCOUNT-NUMBER       TO TM-ACCOUNT-NUMBER.           00048600
048700     MOVE TI-REFERENCE-NUMBER     TO TM-REFERENCE-NUMBER.         00048700
048800     MOVE WS-RUN-TS-CHARS         TO TM-CREATED-AT.               00048800
048900     MOVE WS-RUN-TS-CHARS         TO TM-UPDATED-AT.               00048900
049000*                                                                 00049000
049100     IF TRANPOST-PRODUCTION-RUN                                   00049100
049200         WRITE TM-TRANSACTION-MASTER                              00049200
049300         IF WS-TRANMSTR-STATUS NOT = WS-GOOD-FILE-STATUS          00049300
049400             DISPLAY 'TRANSACTION MASTER WRITE ERROR. RC: '       00049400
049500                     WS-TRANMSTR-STATUS                           00049500
049600             MOVE 16 TO RETURN-CODE                               00049600
049700         END-IF                                                   00049700
049800     END-IF.                                                      00049800
049900*                                                                 00049900
050000     ADD 1 TO WS-DUP-COUNT.                                       00050000
050100     MOVE TI-AMOUNT      TO WS-DUP-AMOUNT(WS-DUP-COUNT).          00050100
050200     MOVE TI-DESCRIPTION TO WS-DUP-DESCRIPTION(WS-DUP-COUNT).     00050200
050300     MOVE TI-TIMESTAMP   TO WS-DUP-TIMESTAMP(WS-DUP-COUNT).       00050300
050400*                                                                 00050400
050500     ADD 1 TO WS-TOTAL-ACCEPTED.                                  00050500
050600     ADD TI-AMOUNT TO WS-SUM-ACCEPTED-AMT.                        00050600
050700*                                                                 00050700
050800 600-WRITE-RESULT-LINE.                                           00050800
050900     MOVE SPACES TO RL-RESULT-DETAIL.                             00050900
051000     MOVE WS-TOTAL-READ TO RL-LINE-NO.                            00051000
051100     IF RULE-PASSED AND NOT DUPLICATE-FOUND                       00051100
051200         MOVE 'ACCEPTED' TO RL-STATUS                             00051200
051300         MOVE WS-NEXT-TRANS-ID TO RL-TRANS-ID                     00051300
051400         MOVE SPACES TO RL-REASON                                 00051400
051500     ELSE                                                         00051500
051600         MOVE 'REJECTED' TO RL-STATUS                             00051600
051700         MOVE ZERO TO RL-TRANS-ID                                 00051700
051800         MOVE WS-RULE-MSG TO RL-REASON                            00051800
051900     END-IF.                                                      00051900
052000     WRITE RL-RESULT-DETAIL.                                      00052000
052100*                                                                 00052100
052200 700-OPEN-FILES.                                                  00052200
052300     OPEN INPUT  TRANSACTION-IN-FILE.                             00052300
052400     IF WS-TRANIN-STATUS NOT = WS-GOOD-FILE-STATUS                00052400
052500         DISPLAY 'ERROR OPENING TRANSACTION INPUT FILE. RC:'      00052500
052600                 WS-TRANIN-STATUS                                 00052600
052700         DISPLAY 'Terminating Program due to File Error'          00052700
052800         MOVE 16 TO RETURN-CODE                                   00052800
052900         MOVE 'Y' TO WS-TRANIN-EOF-SW                             00052900
053000     END-IF.                                                      00053000
053100     OPEN OUTPUT RESULTS-FILE.                                    00053100
053200     IF WS-RESULTS-STATUS NOT = WS-GOOD-FILE-STATUS               00053200
053300         DISPLAY 'ERROR OPENING RESULTS FILE. RC:'                00053300
053400                 WS-RESULTS-STATUS                                00053400
053500         MOVE 16 TO RETURN-CODE                                   00053500
053600         MOVE 'Y' TO WS-TRANIN-EOF-SW                             00053600
053700     END-IF.                                                      00053700
053800*                                                                 00053800
053900 705-BUILD-RUN-TIMESTAMP.                                         00053900
054000     MOVE WS-RUN-CCYY TO WS-RUN-TS-CCYY.                          00054000
054100     MOVE WS-RUN-MM   TO WS-RUN-TS-MM.                            00054100
054200     MOVE WS-RUN-DD   TO WS-RUN-TS-DD.                            00054200
054300     MOVE WS-RUN-HH   TO WS-RUN-TS-HH.                            00054300
054400     MOVE WS-RUN-MIN  TO WS-RUN-TS-MIN.                           00054400
054500     MOVE WS-RUN-SS   TO WS-RUN-TS-SS.                            00054500
054600*                                                                 00054600
054700***************************************************************** 00054700
054800* 710-LOAD-DUP-TABLE OPENS TRANSACTION-MASTER-FILE FOR INPUT,     00054800
054900* READS EVERY RECORD ALREADY POSTED INTO THE IN-MEMORY TABLE AND  00054900
055000* TRACKS THE HIGHEST TRANS-ID SEEN, THEN RE-OPENS THE FILE FOR    00055000
055100* EXTEND SO 500-POST-TRANSACTION CAN APPEND NEW RECORDS AFTER IT. 00055100
055200* A MISSING FILE (STATUS 35) MEANS A FRESH RUN - NOT AN ERROR.    00055200
055300***************************************************************** 00055300
055400 710-LOAD-DUP-TABLE.                                              00055400
055500     MOVE 0 TO WS-DUP-COUNT WS-MAX-TRANS-ID.                      00055500
055600     OPEN INPUT TRANSACTION-MASTER-FILE.                          00055600
055700     IF WS-TRANMSTR-STATUS = WS-GOOD-FILE-STATUS                  00055700
055800         PERFORM 711-READ-MASTER-RECORD                           00055800
055900         PERFORM 712-LOAD-ONE-DUP-ENTRY                           00055900
056000                 UNTIL WS-TRANMSTR-STATUS = WS-EOF-FILE-STATUS    00056000
056100         CLOSE TRANSACTION-MASTER-FILE                            00056100
056200     END-IF.                                                      00056200
056300     MOVE WS-MAX-TRANS-ID TO WS-NEXT-TRANS-ID.                    00056300
056400     OPEN EXTEND TRANSACTION-MASTER-FILE.                         00056400
056500     IF WS-TRANMSTR-STATUS NOT = WS-GOOD-FILE-STATUS              00056500
056600         DISPLAY 'ERROR OPENING TRANSACTION MASTER FOR EXTEND.'   00056600
056700         DISPLAY 'RC: ' WS-TRANMSTR-STATUS                        00056700
056800         MOVE 16 TO RETURN-CODE                                   00056800
056900         MOVE 'Y' TO WS-TRANIN-EOF-SW                             00056900
057000     END-IF.                                                      00057000
057100*                                                                 00057100
057200 711-READ-MASTER-RECORD.                                          00057200
057300     READ TRANSACTION-MASTER-FILE                                 00057300
057400         AT END MOVE WS-EOF-FILE-STATUS TO WS-TRANMSTR-STATUS     00057400
057500     END-READ.                                                    00057500
057600*                                                                 00057600
057700 712-LOAD-ONE-DUP-ENTRY.                                          00057700
057800     ADD 1 TO WS-DUP-COUNT.                                       00057800
057900     MOVE TM-AMOUNT      TO WS-DUP-AMOUNT(WS-DUP-COUNT).          00057900
058000     MOVE TM-DESCRIPTION TO WS-DUP-DESCRIPTION(WS-DUP-COUNT).     00058000
058100     MOVE TM-TIMESTAMP   TO WS-DUP-TIMESTAMP(WS-DUP-COUNT).       00058100
058200     IF TM-TRANS-ID > WS-MAX-TRANS-ID                             00058200
058300         MOVE TM-TRANS-ID TO WS-MAX-TRANS-ID                      00058300
058400     END-IF.                                                      00058400
058500     PERFORM 711-READ-MASTER-RECORD.                              00058500
058600*                                                                 00058600
058700 720-READ-TRANSACTION-IN.                                         00058700
058800     READ TRANSACTION-IN-FILE                                     00058800
058900         AT END MOVE 'Y' TO WS-TRANIN-EOF-SW                      00058900
059000     END-READ.                                                    00059000
059100     IF NOT TRANIN-EOF                                            00059100
059200         EVALUATE WS-TRANIN-STATUS                                00059200
059300             WHEN WS-GOOD-FILE-STATUS                             00059300
059400                 CONTINUE                                         00059400
059500             WHEN OTHER                                           00059500
059600                 DISPLAY 'TRANSACTION-IN READ ERROR. RC:'         00059600
059700                         WS-TRANIN-STATUS                         00059700
059800                 MOVE 'Y' TO WS-TRANIN-EOF-SW                     00059800
059900         END-EVALUATE                                             00059900
060000     END-IF.                                                      00060000
060100*                                                                 00060100
060200 790-CLOSE-FILES.                                                 00060200
060300     CLOSE TRANSACTION-IN-FILE.                                   00060300
060400     CLOSE TRANSACTION-MASTER-FILE.                               00060400
060500     CLOSE RESULTS-FILE.                                          00060500
060600*                                                                 00060600
060700 900-WRITE-SUMMARY-LINE.                                          00060700
060800     MOVE SPACES TO RL-RESULT-SUMMARY.                            00060800
060900     MOVE WS-TOTAL-READ       TO RL-TOTAL-READ.                   00060900
061000     MOVE WS-TOTAL-ACCEPTED   TO RL-TOTAL-ACCEPTED.               00061000
061100     MOVE WS-TOTAL-REJECTED   TO RL-TOTAL-REJECTED.               00061100
061200     MOVE WS-SUM-ACCEPTED-AMT TO RL-TOTAL-ACCEPTED-AMT.           00061200
061300     WRITE RL-RESULT-SUMMARY.                                     00061300
061400     IF TRANPOST-TEST-RUN                                         00061400
061500         DISPLAY 'TEST RUN - TRANSACTIONS TRACED: ' DEBUG-TEST-N  00061500
061600     END-IF.                                                      00061600
