000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  TRNAMTVL                                              00000500
000600*                                                                 00000600
000700* CALLED BY TRANPOST (PARAGRAPH 375-CALL-AMOUNT-VALIDATOR) ONCE   00000700
000800* THE AMOUNT FIELD IS KNOWN NUMERIC AND THE TYPE FIELD IS KNOWN   00000800
000900* TO BE ONE OF THE FIVE VALID TRANSACTION TYPES.  APPLIES THE     00000900
001000* PER-TYPE CEILING/FLOOR EDIT.                                    00001000
001100***************************************************************** 00001100
001200 IDENTIFICATION DIVISION.                                         00001200
001300 PROGRAM-ID. TRNAMTVL.                                            00001300
001400 AUTHOR. D STOUT.                                                 00001400
001500 INSTALLATION. THE SYSTEMS GROUP.                                 00001500
001600 DATE-WRITTEN. 09/21/90.                                          00001600
001700 DATE-COMPILED.                                                   00001700
001800 SECURITY. NON-CONFIDENTIAL.                                      00001800
001900***************************************************************** 00001900
002000* CHANGE LOG                                                      00002000
002100*-----------------------------------------------------------------00002100
002200* DATE      BY    REQUEST    DESCRIPTION                          00002200
002300* 09/21/90  DS    CR-1188    ORIGINAL WRITE-UP - WITHDRAWAL AND   00002300
002400*                             TRANSFER CEILINGS ONLY.             00002400
002500* 01/05/95  PQ    PR00688    DEPOSIT FLOOR ADDED AT OPERATOR      00002500
002600*                             REQUEST - SEE PR00688 MINUTES.      00002600
002700* 06/14/01  NJP   PR00915    BROKEN OUT OF TRANPOST INTO ITS OWN  00002700
002800*                             CALLED MODULE SO IT CAN BE SHARED   00002800
002900*                             WITH THE ONLINE EDIT SCREEN.        00002900
003000* 07/11/96  PQ    CR-1455    CALL SITE RENUMBERED TO 375 IN       00003000
003100*                             TRANPOST WHEN THE ACCOUNT/REFERENCE 00003100
003200*                             SPLIT WENT IN - NO CHANGE HERE.     00003200
003300* 09/12/05  KRS   CR-1702    DEBUG-TEST-N NOW COUNTS CALLS WHEN   00003300
003400*                             THE CALLING RUN IS FLYING UPSI-0    00003400
003500*                             INSTEAD OF SITTING UNUSED; THE      00003500
003600*                             SAVED-TYPE CHAR TABLE IS NOW USED   00003600
003700*                             BY THE SAME TRACE.                  00003700
003800***************************************************************** 00003800
003900 ENVIRONMENT DIVISION.                                            00003900
004000 CONFIGURATION SECTION.                                           00004000
004100 SOURCE-COMPUTER. IBM-390.                                        00004100
004200 OBJECT-COMPUTER. IBM-390.                                        00004200
004300 SPECIAL-NAMES.                                                   00004300
004400     CLASS DIGIT-CLASS-TEST IS "0" THRU "9"                       00004400
004500     UPSI-0 ON STATUS IS TRNAMTVL-TEST-RUN                        00004500
004600            OFF STATUS IS TRNAMTVL-PRODUCTION-RUN.                00004600
004700*                                                                 00004700
004800 DATA DIVISION.                                                   00004800
004900 WORKING-STORAGE SECTION.                                         00004900
005000*                                                                 00005000
005100* WS-FAIL-LIT NAMES THE FAILURE-FLAG LITERAL SO THE MOVES BELOW   00005100
005200* READ AS WORDS RATHER THAN A BARE 'N'.                           00005200
005300 77  WS-FAIL-LIT                       PIC X(01) VALUE 'N'.       00005300
005400*                                                                 00005400
005500 01  WS-TYPE-LIMITS.                                              00005500
005600     05  WS-WITHDRAWAL-CEILING    PIC S9(10)V99 VALUE 10000.00.   00005600
005700     05  WS-TRANSFER-CEILING      PIC S9(10)V99 VALUE 50000.00.   00005700
005800     05  WS-DEPOSIT-FLOOR         PIC S9(10)V99 VALUE 1.00.       00005800
005900 01  WS-TYPE-LIMITS-ALT REDEFINES WS-TYPE-LIMITS.                 00005900
006000     05  WS-LIMIT-TABLE PIC S9(10)V99 OCCURS 3 TIMES.             00006000
006100*                                                                 00006100
006200***************************************************************** 00006200
006300* DEBUG-TEST-N IS A SAMPLE-ONLY CALL-TRACE COUNTER.  IT ONLY      00006300
006400* TICKS UP WHEN THE CALLING RUN IS FLYING UPSI-0, AND IS          00006400
006500* DISPLAYED ALONGSIDE THE SAVED TYPE CODE JUST BEFORE RETURN -    00006500
006600* SEE CR-1702.                                                    00006600
006700***************************************************************** 00006700
006800 01  DEBUG-TEST                       PIC X(02).                  00006800
006900 01  DEBUG-TEST-N REDEFINES DEBUG-TEST PIC S9(03) COMP-3.         00006900
007000*                                                                 00007000
007100 01  WS-TYPE-CHAR-AREA.                                           00007100
007200     05  WS-TYPE-SAVE                 PIC X(10).                  00007200
007300 01  WS-TYPE-CHAR-TBL REDEFINES WS-TYPE-CHAR-AREA.                00007300
007400     05  WS-TYPE-SAVE-CHAR            PIC X OCCURS 10 TIMES.      00007400
007500*                                                                 00007500
007600 01  WS-SUB                            PIC S9(04) COMP VALUE 0.   00007600
007700*                                                                 00007700
007800 LINKAGE SECTION.                                                 00007800
007900 01  LK-AMOUNT                         PIC S9(10)V99.             00007900
008000 01  LK-TYPE                           PIC X(10).                 00008000
008100 01  LK-RULE-OK-SW                     PIC X(01).                 00008100
008200 01  LK-RULE-MSG                       PIC X(80).                 00008200
008300*                                                                 00008300
008400***************************************************************** 00008400
008500 PROCEDURE DIVISION USING LK-AMOUNT, LK-TYPE,                     00008500
008600                           LK-RULE-OK-SW, LK-RULE-MSG.            00008600
008700***************************************************************** 00008700
008800*                                                                 00008800
008900 000-MAIN.                                                        00008900
009000     IF TRNAMTVL-TEST-RUN                                         00009000
009100         ADD 1 TO DEBUG-TEST-N                                    00009100
009200     END-IF.                                                      00009200
009300     MOVE LK-TYPE TO WS-TYPE-SAVE.                                00009300
009400     EVALUATE LK-TYPE                                             00009400
009500         WHEN 'WITHDRAWAL'                                        00009500
009600             PERFORM 100-EDIT-WITHDRAWAL                          00009600
009700         WHEN 'TRANSFER  '                                        00009700
009800             PERFORM 200-EDIT-TRANSFER                            00009800
009900         WHEN 'DEPOSIT   '                                        00009900
010000             PERFORM 300-EDIT-DEPOSIT                             00010000
010100         WHEN OTHER                                               00010100
010200             CONTINUE                                             00010200
010300     END-EVALUATE.                                                00010300
010400     IF TRNAMTVL-TEST-RUN                                         00010400
010500         DISPLAY 'TRNAMTVL CALLED (TRACE): ' DEBUG-TEST-N         00010500
010600                 ' TYPE: ' WS-TYPE-SAVE-CHAR(1)                   00010600
010700                 WS-TYPE-SAVE-CHAR(2)                             00010700
010800     END-IF.                                                      00010800
010900     GOBACK.                                                      00010900
011000*                                                                 00011000
011100 100-EDIT-WITHDRAWAL.                                             00011100
011200     IF LK-AMOUNT > WS-WITHDRAWAL-CEILING                         00011200
011300         MOVE WS-FAIL-LIT TO LK-RULE-OK-SW                        00011300
011400         MOVE 'Withdrawal amount cannot exceed 10000.00'          00011400
011500           TO LK-RULE-MSG                                         00011500
011600     END-IF.                                                      00011600
011700*                                                                 00011700
011800 200-EDIT-TRANSFER.                                               00011800
011900     IF LK-AMOUNT > WS-TRANSFER-CEILING                           00011900
012000         MOVE WS-FAIL-LIT TO LK-RULE-OK-SW                        00012000
012100         MOVE 'Transfer amount cannot exceed 50000.00'            00012100
012200           TO LK-RULE-MSG                                         00012200
012300     END-IF.                                                      00012300
012400*                                                                 00012400
012500 300-EDIT-DEPOSIT.                                                00012500
012600     IF LK-AMOUNT < WS-DEPOSIT-FLOOR                              00012600
012700         MOVE WS-FAIL-LIT TO LK-RULE-OK-SW                        00012700
012800         MOVE 'Deposit amount must be at least 1.00'              00012800
012900           TO LK-RULE-MSG                                         00012900
013000     END-IF.                                                      00013000
