000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  TRNREFVL                                              00000500
000600*                                                                 00000600
000700* CALLED BY TRANPOST (PARAGRAPH 370-CALL-REFERENCE-VALIDATOR) TO  00000700
000800* EDIT AN OPTIONAL REFERENCE NUMBER.  A BLANK REFERENCE NUMBER IS 00000800
000900* ALWAYS ACCEPTABLE - THE FIELD IS OPTIONAL.  WHEN PRESENT, AFTER 00000900
001000* TRAILING SPACES ARE TRIMMED OFF, WHAT REMAINS MUST BE 6 TO 50   00001000
001100* LETTERS AND DIGITS - NO SPACES, NO PUNCTUATION.                 00001100
001200***************************************************************** 00001200
001300 IDENTIFICATION DIVISION.                                         00001300
001400 PROGRAM-ID. TRNREFVL.                                            00001400
001500 AUTHOR. P QUINONES.                                              00001500
001600 INSTALLATION. THE SYSTEMS GROUP.                                 00001600
001700 DATE-WRITTEN. 11/19/92.                                          00001700
001800 DATE-COMPILED.                                                   00001800
001900 SECURITY. NON-CONFIDENTIAL.                                      00001900
002000***************************************************************** 00002000
002100* CHANGE LOG                                                      00002100
002200*-----------------------------------------------------------------00002200
002300* DATE      BY    REQUEST    DESCRIPTION                          00002300
002400* 11/19/92  RJM   PR00512    ORIGINAL WRITE-UP - INLINE IN        00002400
002500*                             TRANPOST AT THIS TIME.              00002500
002600* 07/11/96  PQ    CR-1455    BROKEN OUT OF TRANPOST INTO ITS OWN  00002600
002700*                             CALLED MODULE SO IT CAN BE SHARED   00002700
002800*                             WITH THE ONLINE EDIT SCREEN.        00002800
002900* 09/12/05  KRS   CR-1702    BOTH SCAN LOOPS BROKEN OUT TO THEIR  00002900
003000*                             OWN NUMBERED PARAGRAPHS PER         00003000
003100*                             STANDARDS REVIEW SR-44.  DEBUG-     00003100
003200*                             TEST-N NOW COUNTS CALLS WHEN THE    00003200
003300*                             CALLING RUN IS FLYING UPSI-0        00003300
003400*                             INSTEAD OF SITTING UNUSED.          00003400
003500***************************************************************** 00003500
003600 ENVIRONMENT DIVISION.                                            00003600
003700 CONFIGURATION SECTION.                                           00003700
003800 SOURCE-COMPUTER. IBM-390.                                        00003800
003900 OBJECT-COMPUTER. IBM-390.                                        00003900
004000 SPECIAL-NAMES.                                                   00004000
004100     CLASS ALPHANUMERIC-CLASS-TEST IS "0" THRU "9"                00004100
004200                                       "A" THRU "Z"               00004200
004300                                       "a" THRU "z"               00004300
004400     UPSI-0 ON STATUS IS TRNREFVL-TEST-RUN                        00004400
004500            OFF STATUS IS TRNREFVL-PRODUCTION-RUN.                00004500
004600*                                                                 00004600
004700 DATA DIVISION.                                                   00004700
004800 WORKING-STORAGE SECTION.                                         00004800
004900*                                                                 00004900
005000* WS-FAIL-LIT NAMES THE FAILURE-FLAG LITERAL SO THE MOVES BELOW   00005000
005100* READ AS WORDS RATHER THAN A BARE 'N'.                           00005100
005200 77  WS-FAIL-LIT                    PIC X(01) VALUE 'N'.          00005200
005300*                                                                 00005300
005400 01  WS-WORK-AREAS.                                               00005400
005500     05  WS-SUB                     PIC S9(04) COMP VALUE 0.      00005500
005600     05  WS-REF-LEN                 PIC S9(04) COMP VALUE 0.      00005600
005700     05  WS-ALNUM-SW                PIC X(01) VALUE 'Y'.          00005700
005800         88  ALL-CHARS-ARE-ALNUM             VALUE 'Y'.           00005800
005900*                                                                 00005900
006000 01  WS-REF-HOLD-AREA.                                            00006000
006100     05  WS-REF-HOLD-TEXT           PIC X(100).                   00006100
006200 01  WS-REF-HOLD-TBL REDEFINES WS-REF-HOLD-AREA.                  00006200
006300     05  WS-REF-HOLD-CHAR           PIC X OCCURS 100 TIMES.       00006300
006400 01  WS-REF-HOLD-NUM-TBL REDEFINES WS-REF-HOLD-AREA.              00006400
006500     05  WS-REF-HOLD-DIGIT          PIC 9 OCCURS 100 TIMES.       00006500
006600*                                                                 00006600
006700***************************************************************** 00006700
006800* DEBUG-TEST-N IS A SAMPLE-ONLY CALL-TRACE COUNTER.  IT ONLY      00006800
006900* TICKS UP WHEN THE CALLING RUN IS FLYING UPSI-0, AND IS          00006900
007000* DISPLAYED JUST BEFORE RETURN - SEE CR-1702.                     00007000
007100***************************************************************** 00007100
007200 01  DEBUG-TEST                     PIC X(02).                    00007200
007300 01  DEBUG-TEST-N REDEFINES DEBUG-TEST PIC S9(03) COMP-3.         00007300
007400*                                                                 00007400
007500 LINKAGE SECTION.                                                 00007500
007600 01  LK-REFERENCE-NUMBER.                                         00007600
007700     05  LK-REFERENCE-CHAR          PIC X OCCURS 100 TIMES.       00007700
007800 01  LK-RULE-OK-SW                  PIC X(01).                    00007800
007900 01  LK-RULE-MSG                    PIC X(80).                    00007900
008000*                                                                 00008000
008100***************************************************************** 00008100
008200 PROCEDURE DIVISION USING LK-REFERENCE-NUMBER,                    00008200
008300                           LK-RULE-OK-SW, LK-RULE-MSG.            00008300
008400***************************************************************** 00008400
008500*                                                                 00008500
008600 000-MAIN.                                                        00008600
008700     IF TRNREFVL-TEST-RUN                                         00008700
008800         ADD 1 TO DEBUG-TEST-N                                    00008800
008900     END-IF.                                                      00008900
009000     MOVE LK-REFERENCE-NUMBER TO WS-REF-HOLD-AREA.                00009000
009100     IF WS-REF-HOLD-AREA NOT = SPACES                             00009100
009200         PERFORM 100-FIND-TRIMMED-LENGTH                          00009200
009300         PERFORM 200-CHECK-ALL-ALNUM                              00009300
009400         IF WS-REF-LEN < 6 OR WS-REF-LEN > 50                     00009400
009500            OR NOT ALL-CHARS-ARE-ALNUM                            00009500
009600             MOVE WS-FAIL-LIT TO LK-RULE-OK-SW                    00009600
009700             MOVE 'Reference number must be alphanumeric and '    00009700
009800               TO LK-RULE-MSG                                     00009800
009900             MOVE '6-50 characters long' TO LK-RULE-MSG(43:)      00009900
010000         END-IF                                                   00010000
010100     END-IF.                                                      00010100
010200     IF TRNREFVL-TEST-RUN                                         00010200
010300         DISPLAY 'TRNREFVL CALLED (TRACE): ' DEBUG-TEST-N         00010300
010400     END-IF.                                                      00010400
010500     GOBACK.                                                      00010500
010600*                                                                 00010600
010700***************************************************************** 00010700
010800* 100-FIND-TRIMMED-LENGTH DRIVES AN OUT-OF-LINE PERFORM OVER      00010800
010900* 110-CHECK-ONE-TRAILING-CHAR, WALKING FROM THE RIGHT-HAND END OF 00010900
011000* THE HOLD AREA TO FIND THE LAST NON-SPACE CHARACTER, GIVING US   00011000
011100* THE LENGTH OF THE REFERENCE NUMBER WITH TRAILING SPACES         00011100
011200* TRIMMED.                                                        00011200
011300***************************************************************** 00011300
011400 100-FIND-TRIMMED-LENGTH.                                         00011400
011500     MOVE 0 TO WS-REF-LEN.                                        00011500
011600     PERFORM 110-CHECK-ONE-TRAILING-CHAR                          00011600
011700             VARYING WS-SUB FROM 100 BY -1 UNTIL WS-SUB < 1.      00011700
011800*                                                                 00011800
011900 110-CHECK-ONE-TRAILING-CHAR.                                     00011900
012000     IF WS-REF-HOLD-CHAR(WS-SUB) NOT = SPACE                      00012000
012100        AND WS-REF-LEN = 0                                        00012100
012200         MOVE WS-SUB TO WS-REF-LEN                                00012200
012300     END-IF.                                                      00012300
012400*                                                                 00012400
012500***************************************************************** 00012500
012600* 200-CHECK-ALL-ALNUM DRIVES AN OUT-OF-LINE PERFORM OVER 210-     00012600
012700* CHECK-ONE-ALNUM-CHAR, WALKING THE TRIMMED PORTION OF THE HOLD   00012700
012800* AREA AND FLAGGING WS-ALNUM-SW TO 'N' THE MOMENT A CHARACTER     00012800
012900* TURNS OUT NOT TO BE A LETTER OR A DIGIT.                        00012900
013000***************************************************************** 00013000
013100 200-CHECK-ALL-ALNUM.                                             00013100
013200     MOVE 'Y' TO WS-ALNUM-SW.                                     00013200
013300     PERFORM 210-CHECK-ONE-ALNUM-CHAR                             00013300
013400             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-REF-LEN.00013400
013500*                                                                 00013500
013600 210-CHECK-ONE-ALNUM-CHAR.                                        00013600
013700     IF WS-REF-HOLD-CHAR(WS-SUB) IS NOT ALPHANUMERIC-CLASS-TEST   00013700
013800         MOVE WS-FAIL-LIT TO WS-ALNUM-SW                          00013800
013900     END-IF.                                                      00013900
