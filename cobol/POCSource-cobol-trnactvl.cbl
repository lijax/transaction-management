000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  TRNACTVL                                              00000500
000600*                                                                 00000600
000700* CALLED BY TRANPOST (PARAGRAPH 360-CALL-ACCOUNT-VALIDATOR) TO    00000700
000800* EDIT AN OPTIONAL ACCOUNT NUMBER.  A BLANK ACCOUNT NUMBER IS     00000800
000900* ALWAYS ACCEPTABLE - THE FIELD IS OPTIONAL.  WHEN PRESENT, THE   00000900
001000* SPACES AND DASHES ARE STRIPPED OUT AND WHAT REMAINS MUST BE     00001000
001100* 8 TO 20 DIGITS.                                                 00001100
001200***************************************************************** 00001200
001300 IDENTIFICATION DIVISION.                                         00001300
001400 PROGRAM-ID. TRNACTVL.                                            00001400
001500 AUTHOR. P QUINONES.                                              00001500
001600 INSTALLATION. THE SYSTEMS GROUP.                                 00001600
001700 DATE-WRITTEN. 11/19/92.                                          00001700
001800 DATE-COMPILED.                                                   00001800
001900 SECURITY. NON-CONFIDENTIAL.                                      00001900
002000***************************************************************** 00002000
002100* CHANGE LOG                                                      00002100
002200*-----------------------------------------------------------------00002200
002300* DATE      BY    REQUEST    DESCRIPTION                          00002300
002400* 11/19/92  RJM   PR00512    ORIGINAL WRITE-UP - INLINE IN        00002400
002500*                             TRANPOST AT THIS TIME.              00002500
002600* 07/11/96  PQ    CR-1455    BROKEN OUT OF TRANPOST INTO ITS OWN  00002600
002700*                             CALLED MODULE SO IT CAN BE SHARED   00002700
002800*                             WITH THE ONLINE EDIT SCREEN.        00002800
002900* 09/12/05  KRS   CR-1702    STRIP LOOP BROKEN OUT TO ITS OWN     00002900
003000*                             NUMBERED PARAGRAPH PER STANDARDS    00003000
003100*                             REVIEW SR-44.  DEBUG-TEST-N NOW     00003100
003200*                             COUNTS CALLS WHEN THE CALLING RUN   00003200
003300*                             IS FLYING UPSI-0 INSTEAD OF SITTING 00003300
003400*                             UNUSED.                             00003400
003500***************************************************************** 00003500
003600 ENVIRONMENT DIVISION.                                            00003600
003700 CONFIGURATION SECTION.                                           00003700
003800 SOURCE-COMPUTER. IBM-390.                                        00003800
003900 OBJECT-COMPUTER. IBM-390.                                        00003900
004000 SPECIAL-NAMES.                                                   00004000
004100     CLASS DIGIT-CLASS-TEST IS "0" THRU "9"                       00004100
004200     UPSI-0 ON STATUS IS TRNACTVL-TEST-RUN                        00004200
004300            OFF STATUS IS TRNACTVL-PRODUCTION-RUN.                00004300
004400*                                                                 00004400
004500 DATA DIVISION.                                                   00004500
004600 WORKING-STORAGE SECTION.                                         00004600
004700*                                                                 00004700
004800* WS-FAIL-LIT NAMES THE FAILURE-FLAG LITERAL SO THE MOVES BELOW   00004800
004900* READ AS WORDS RATHER THAN A BARE 'N'.                           00004900
005000 77  WS-FAIL-LIT                   PIC X(01) VALUE 'N'.           00005000
005100*                                                                 00005100
005200 01  WS-STRIPPED-AREA.                                            00005200
005300     05  WS-STRIPPED-DIGITS         PIC X(20) VALUE SPACES.       00005300
005400 01  WS-STRIPPED-TBL REDEFINES WS-STRIPPED-AREA.                  00005400
005500     05  WS-STRIPPED-CHAR           PIC X OCCURS 20 TIMES.        00005500
005600 01  WS-STRIPPED-NUM-TBL REDEFINES WS-STRIPPED-AREA.              00005600
005700     05  WS-STRIPPED-DIGIT          PIC 9 OCCURS 20 TIMES.        00005700
005800*                                                                 00005800
005900 01  WS-WORK-AREAS.                                               00005900
006000     05  WS-SUB                     PIC S9(04) COMP VALUE 0.      00006000
006100     05  WS-STRIPPED-LEN            PIC S9(04) COMP VALUE 0.      00006100
006200     05  WS-ALL-DIGITS-SW           PIC X(01) VALUE 'Y'.          00006200
006300         88  ALL-CHARS-ARE-DIGITS            VALUE 'Y'.           00006300
006400*                                                                 00006400
006500***************************************************************** 00006500
006600* DEBUG-TEST-N IS A SAMPLE-ONLY CALL-TRACE COUNTER.  IT ONLY      00006600
006700* TICKS UP WHEN THE CALLING RUN IS FLYING UPSI-0, AND IS          00006700
006800* DISPLAYED JUST BEFORE RETURN - SEE CR-1702.                     00006800
006900***************************************************************** 00006900
007000 01  DEBUG-TEST                     PIC X(02).                    00007000
007100 01  DEBUG-TEST-N REDEFINES DEBUG-TEST PIC S9(03) COMP-3.         00007100
007200*                                                                 00007200
007300 LINKAGE SECTION.                                                 00007300
007400 01  LK-ACCOUNT-NUMBER.                                           00007400
007500     05  LK-ACCOUNT-CHAR            PIC X OCCURS 50 TIMES.        00007500
007600 01  LK-RULE-OK-SW                  PIC X(01).                    00007600
007700 01  LK-RULE-MSG                    PIC X(80).                    00007700
007800*                                                                 00007800
007900***************************************************************** 00007900
008000 PROCEDURE DIVISION USING LK-ACCOUNT-NUMBER,                      00008000
008100                           LK-RULE-OK-SW, LK-RULE-MSG.            00008100
008200***************************************************************** 00008200
008300*                                                                 00008300
008400 000-MAIN.                                                        00008400
008500     IF TRNACTVL-TEST-RUN                                         00008500
008600         ADD 1 TO DEBUG-TEST-N                                    00008600
008700     END-IF.                                                      00008700
008800     IF LK-ACCOUNT-NUMBER NOT = SPACES                            00008800
008900         PERFORM 100-STRIP-SPACES-AND-DASHES                      00008900
009000         IF WS-STRIPPED-LEN < 8 OR WS-STRIPPED-LEN > 20           00009000
009100            OR NOT ALL-CHARS-ARE-DIGITS                           00009100
009200             MOVE WS-FAIL-LIT TO LK-RULE-OK-SW                    00009200
009300             MOVE 'Account number must be 8-20 digits and '       00009300
009400               TO LK-RULE-MSG                                     00009400
009500             MOVE 'contain only numbers' TO LK-RULE-MSG(40:)      00009500
009600         END-IF                                                   00009600
009700     END-IF.                                                      00009700
009800     IF TRNACTVL-TEST-RUN                                         00009800
009900         DISPLAY 'TRNACTVL CALLED (TRACE): ' DEBUG-TEST-N         00009900
010000     END-IF.                                                      00010000
010100     GOBACK.                                                      00010100
010200*                                                                 00010200
010300***************************************************************** 00010300
010400* 100-STRIP-SPACES-AND-DASHES DRIVES AN OUT-OF-LINE PERFORM OVER  00010400
010500* 110-STRIP-ONE-CHARACTER, WHICH COPIES EACH CHARACTER OF THE     00010500
010600* ACCOUNT NUMBER THAT IS NOT A SPACE AND NOT A DASH INTO          00010600
010700* WS-STRIPPED-DIGITS, AND FLAGS WS-ALL-DIGITS-SW TO 'N' THE       00010700
010800* MOMENT A COPIED CHARACTER TURNS OUT NOT TO BE A DIGIT.          00010800
010900***************************************************************** 00010900
011000 100-STRIP-SPACES-AND-DASHES.                                     00011000
011100     MOVE SPACES TO WS-STRIPPED-AREA.                             00011100
011200     MOVE 0 TO WS-STRIPPED-LEN.                                   00011200
011300     MOVE 'Y' TO WS-ALL-DIGITS-SW.                                00011300
011400     PERFORM 110-STRIP-ONE-CHARACTER                              00011400
011500             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 50.        00011500
011600*                                                                 00011600
011700 110-STRIP-ONE-CHARACTER.                                         00011700
011800     IF LK-ACCOUNT-CHAR(WS-SUB) NOT = SPACE                       00011800
011900        AND LK-ACCOUNT-CHAR(WS-SUB) NOT = '-'                     00011900
012000         IF WS-STRIPPED-LEN < 20                                  00012000
012100             ADD 1 TO WS-STRIPPED-LEN                             00012100
012200             MOVE LK-ACCOUNT-CHAR(WS-SUB)                         00012200
012300               TO WS-STRIPPED-CHAR(WS-STRIPPED-LEN)               00012300
012400         ELSE                                                     00012400
012500             ADD 1 TO WS-STRIPPED-LEN                             00012500
012600         END-IF                                                   00012600
012700         IF LK-ACCOUNT-CHAR(WS-SUB) IS NOT DIGIT-CLASS-TEST       00012700
012800             MOVE WS-FAIL-LIT TO WS-ALL-DIGITS-SW                 00012800
012900         END-IF                                                   00012900
013000     END-IF.                                                      00013000
