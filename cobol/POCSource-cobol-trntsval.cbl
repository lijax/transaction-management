000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  TRNTSVAL                                              00000500
000600*                                                                 00000600
000700* CALLED BY TRANPOST (PARAGRAPH 340-CALL-TIMESTAMP-VALIDATOR) TO  00000700
000800* EDIT A TRANSACTION TIMESTAMP AGAINST THE RUN DATE/TIME.  A      00000800
000900* TIMESTAMP MAY NOT BE AFTER THE RUN DATE/TIME AND MAY NOT BE     00000900
001000* MORE THAN 30 DAYS BEFORE IT.  A BLANK TIMESTAMP IS TREATED AS   00001000
001100* FAR IN THE PAST SO IT FAILS THE 30-DAY EDIT.                    00001100
001200*                                                                 00001200
001300* NO INTRINSIC DATE FUNCTION IS AVAILABLE ON THIS COMPILER, SO    00001300
001400* BOTH DATES ARE CONVERTED TO AN ABSOLUTE DAY NUMBER (DAYS SINCE  00001400
001500* AN ARBITRARY EPOCH) USING THE CUMULATIVE-DAYS-PER-MONTH TABLE   00001500
001600* AND A LEAP-YEAR ADJUSTMENT, THEN SUBTRACTED.  SEE 500-CALC      00001600
001700* -ABSOLUTE-DAYS.  THE FUTURE-DATE TEST COMPARES HH:MM:SS TOO,    00001700
001800* NOT JUST THE CALENDAR DAY - SEE WS-IN-DAY-SECONDS BELOW.        00001800
001900***************************************************************** 00001900
002000 IDENTIFICATION DIVISION.                                         00002000
002100 PROGRAM-ID. TRNTSVAL.                                            00002100
002200 AUTHOR. R MORIARTY.                                              00002200
002300 INSTALLATION. THE SYSTEMS GROUP.                                 00002300
002400 DATE-WRITTEN. 02/06/91.                                          00002400
002500 DATE-COMPILED.                                                   00002500
002600 SECURITY. NON-CONFIDENTIAL.                                      00002600
002700***************************************************************** 00002700
002800* CHANGE LOG                                                      00002800
002900*-----------------------------------------------------------------00002900
003000* DATE      BY    REQUEST    DESCRIPTION                          00003000
003100* 02/06/91  RJM   CR-1244    ORIGINAL WRITE-UP PER AUDIT FINDING  00003100
003200*                             91-07 - 30-DAY STALENESS WINDOW.    00003200
003300* 03/18/98  COB   Y2K-118    YEAR 2000 FIX - ABSOLUTE-DAY CALC    00003300
003400*                             NOW CARRIES A FULL 4-DIGIT CCYY ON  00003400
003500*                             BOTH SIDES OF THE COMPARE INSTEAD   00003500
003600*                             OF A WINDOWED 2-DIGIT YEAR.         00003600
003700* 06/14/01  NJP   PR00915    BROKEN OUT OF TRANPOST INTO ITS OWN  00003700
003800*                             CALLED MODULE.                      00003800
003900* 09/12/05  KRS   CR-1702    SPECIAL-NAMES ADDED.  DEBUG-TEST-N   00003900
004000*                             NOW COUNTS CALLS WHEN THE CALLING   00004000
004100*                             RUN IS FLYING UPSI-0 INSTEAD OF     00004100
004200*                             SITTING UNUSED.                     00004200
004300* 04/18/06  KRS   CR-1755    FUTURE-DATE TEST NOW CARRIES HH:MM   00004300
004400*                             :SS INTO THE COMPARE INSTEAD OF     00004400
004500*                             THE CALENDAR DAY NUMBER ALONE - A   00004500
004600*                             TRANSACTION DATED TODAY BUT TIME-   00004600
004700*                             STAMPED LATER IN THE DAY THAN THE   00004700
004800*                             RUN WAS SLIPPING PAST THE OLD       00004800
004900*                             DAY-ONLY COMPARE.  AUDIT FINDING    00004900
005000*                             06-03.                              00005000
005100***************************************************************** 00005100
005200 ENVIRONMENT DIVISION.                                            00005200
005300 CONFIGURATION SECTION.                                           00005300
005400 SOURCE-COMPUTER. IBM-390.                                        00005400
005500 OBJECT-COMPUTER. IBM-390.                                        00005500
005600 SPECIAL-NAMES.                                                   00005600
005700     C01 IS TOP-OF-FORM                                           00005700
005800     UPSI-0 ON STATUS IS TRNTSVAL-TEST-RUN                        00005800
005900            OFF STATUS IS TRNTSVAL-PRODUCTION-RUN.                00005900
006000*                                                                 00006000
006100 DATA DIVISION.                                                   00006100
006200 WORKING-STORAGE SECTION.                                         00006200
006300*                                                                 00006300
006400***************************************************************** 00006400
006500* WS-SECONDS-PER-DAY IS THE MULTIPLIER THAT SHIFTS AN ABSOLUTE    00006500
006600* DAY NUMBER LEFT FAR ENOUGH TO ADD A SIX-DIGIT HHMMSS VALUE      00006600
006700* WITHOUT THE TWO OVERLAPPING - SEE 000-MAIN.  WS-FAIL-LIT NAMES  00006700
006800* THE FAILURE-FLAG LITERAL SO THE MOVES BELOW READ AS WORDS.      00006800
006900***************************************************************** 00006900
007000 77  WS-SECONDS-PER-DAY             PIC S9(07) COMP               00007000
007100                                     VALUE 1000000.               00007100
007200 77  WS-FAIL-LIT                    PIC X(01) VALUE 'N'.          00007200
007300*                                                                 00007300
007400***************************************************************** 00007400
007500* CUMULATIVE DAYS BEFORE EACH MONTH IN A NON-LEAP YEAR - USED BY  00007500
007600* 500-CALC-ABSOLUTE-DAYS TO TURN CCYYMMDD INTO A DAY COUNT.       00007600
007700***************************************************************** 00007700
007800 01  WS-CUM-DAYS-TABLE.                                           00007800
007900     05  FILLER PIC S9(03) COMP VALUE 0.                          00007900
008000     05  FILLER PIC S9(03) COMP VALUE 31.                         00008000
008100     05  FILLER PIC S9(03) COMP VALUE 59.                         00008100
008200     05  FILLER PIC S9(03) COMP VALUE 90.                         00008200
008300     05  FILLER PIC S9(03) COMP VALUE 120.                        00008300
008400     05  FILLER PIC S9(03) COMP VALUE 151.                        00008400
008500     05  FILLER PIC S9(03) COMP VALUE 181.                        00008500
008600     05  FILLER PIC S9(03) COMP VALUE 212.                        00008600
008700     05  FILLER PIC S9(03) COMP VALUE 243.                        00008700
008800     05  FILLER PIC S9(03) COMP VALUE 273.                        00008800
008900     05  FILLER PIC S9(03) COMP VALUE 304.                        00008900
009000     05  FILLER PIC S9(03) COMP VALUE 334.                        00009000
009100 01  WS-CUM-DAYS-TBL REDEFINES WS-CUM-DAYS-TABLE.                 00009100
009200     05  WS-CUM-DAYS PIC S9(03) COMP OCCURS 12 TIMES.             00009200
009300*                                                                 00009300
009400 01  WS-WORK-AREAS.                                               00009400
009500     05  WS-SUB                    PIC S9(04) COMP VALUE 0.       00009500
009600     05  WS-YEARS-SINCE-EPOCH      PIC S9(06) COMP VALUE 0.       00009600
009700     05  WS-LEAP-DAYS              PIC S9(06) COMP VALUE 0.       00009700
009800     05  WS-IN-DAY-NUMBER          PIC S9(09) COMP VALUE 0.       00009800
009900     05  WS-IN-DAY-NUMBER-SAVE     PIC S9(09) COMP VALUE 0.       00009900
010000     05  WS-RUN-DAY-NUMBER         PIC S9(09) COMP VALUE 0.       00010000
010100     05  WS-IN-DAY-SECONDS         PIC S9(15) COMP VALUE 0.       00010100
010200     05  WS-RUN-DAY-SECONDS        PIC S9(15) COMP VALUE 0.       00010200
010300     05  WS-DAYS-DIFFERENCE        PIC S9(09) COMP VALUE 0.       00010300
010400     05  WS-LEAP-YEAR-SW           PIC X(01) VALUE 'N'.           00010400
010500         88  IS-LEAP-YEAR                    VALUE 'Y'.           00010500
010600     05  WS-TS-BLANK-SW            PIC X(01) VALUE 'N'.           00010600
010700         88  TIMESTAMP-WAS-BLANK             VALUE 'Y'.           00010700
010800*                                                                 00010800
010900 01  WS-IN-TS.                                                    00010900
011000     05  WS-IN-TS-CCYY             PIC 9(04).                     00011000
011100     05  WS-IN-TS-MM               PIC 9(02).                     00011100
011200     05  WS-IN-TS-DD               PIC 9(02).                     00011200
011300     05  WS-IN-TS-HHMMSS           PIC 9(06).                     00011300
011400 01  WS-IN-TS-TEXT REDEFINES WS-IN-TS PIC X(14).                  00011400
011500*                                                                 00011500
011600***************************************************************** 00011600
011700* DEBUG-TEST-N IS A SAMPLE-ONLY CALL-TRACE COUNTER.  IT ONLY      00011700
011800* TICKS UP WHEN THE CALLING RUN IS FLYING UPSI-0, AND IS          00011800
011900* DISPLAYED JUST BEFORE RETURN - SEE CR-1702.                     00011900
012000***************************************************************** 00012000
012100 01  DEBUG-TEST                    PIC X(02).                     00012100
012200 01  DEBUG-TEST-N REDEFINES DEBUG-TEST PIC S9(03) COMP-3.         00012200
012300*                                                                 00012300
012400 LINKAGE SECTION.                                                 00012400
012500 01  LK-TIMESTAMP                  PIC X(14).                     00012500
012600 01  LK-RUN-TIMESTAMP               PIC X(14).                    00012600
012700 01  LK-RULE-OK-SW                 PIC X(01).                     00012700
012800 01  LK-RULE-MSG                   PIC X(80).                     00012800
012900*                                                                 00012900
013000***************************************************************** 00013000
013100 PROCEDURE DIVISION USING LK-TIMESTAMP, LK-RUN-TIMESTAMP,         00013100
013200                           LK-RULE-OK-SW, LK-RULE-MSG.            00013200
013300***************************************************************** 00013300
013400*                                                                 00013400
013500 000-MAIN.                                                        00013500
013600     IF TRNTSVAL-TEST-RUN                                         00013600
013700         ADD 1 TO DEBUG-TEST-N                                    00013700
013800     END-IF.                                                      00013800
013900     MOVE 'N' TO WS-TS-BLANK-SW.                                  00013900
014000     IF LK-TIMESTAMP = SPACES                                     00014000
014100         MOVE 'Y' TO WS-TS-BLANK-SW                               00014100
014200         MOVE '19000101000000' TO WS-IN-TS-TEXT                   00014200
014300     ELSE                                                         00014300
014400         MOVE LK-TIMESTAMP TO WS-IN-TS-TEXT                       00014400
014500     END-IF.                                                      00014500
014600*                                                                 00014600
014700     PERFORM 500-CALC-ABSOLUTE-DAYS.                              00014700
014800     MOVE WS-IN-DAY-NUMBER TO WS-IN-DAY-NUMBER-SAVE.              00014800
014900     COMPUTE WS-IN-DAY-SECONDS =                                  00014900
015000         (WS-IN-DAY-NUMBER * WS-SECONDS-PER-DAY)                  00015000
015100         + WS-IN-TS-HHMMSS.                                       00015100
015200*                                                                 00015200
015300     MOVE LK-RUN-TIMESTAMP TO WS-IN-TS-TEXT.                      00015300
015400     PERFORM 500-CALC-ABSOLUTE-DAYS.                              00015400
015500     MOVE WS-IN-DAY-NUMBER TO WS-RUN-DAY-NUMBER.                  00015500
015600     COMPUTE WS-RUN-DAY-SECONDS =                                 00015600
015700         (WS-RUN-DAY-NUMBER * WS-SECONDS-PER-DAY)                 00015700
015800         + WS-IN-TS-HHMMSS.                                       00015800
015900     MOVE WS-IN-DAY-NUMBER-SAVE TO WS-IN-DAY-NUMBER.              00015900
016000*                                                                 00016000
016100     IF NOT TIMESTAMP-WAS-BLANK                                   00016100
016200        AND WS-IN-DAY-SECONDS > WS-RUN-DAY-SECONDS                00016200
016300         MOVE WS-FAIL-LIT TO LK-RULE-OK-SW                        00016300
016400         MOVE 'Transaction timestamp cannot be in the future'     00016400
016500           TO LK-RULE-MSG                                         00016500
016600     ELSE                                                         00016600
016700         COMPUTE WS-DAYS-DIFFERENCE =                             00016700
016800             WS-RUN-DAY-NUMBER - WS-IN-DAY-NUMBER                 00016800
016900         IF WS-DAYS-DIFFERENCE > 30                               00016900
017000             MOVE WS-FAIL-LIT TO LK-RULE-OK-SW                    00017000
017100             MOVE 'Transaction timestamp cannot be older than 30 '00017100
017200               TO LK-RULE-MSG                                     00017200
017300             MOVE 'days' TO LK-RULE-MSG(47:)                      00017300
017400         END-IF                                                   00017400
017500     END-IF.                                                      00017500
017600     IF TRNTSVAL-TEST-RUN                                         00017600
017700         DISPLAY 'TRNTSVAL CALLED (TRACE): ' DEBUG-TEST-N         00017700
017800     END-IF.                                                      00017800
017900     GOBACK.                                                      00017900
018000*                                                                 00018000
018100***************************************************************** 00018100
018200* 500-CALC-ABSOLUTE-DAYS TURNS WS-IN-TS-CCYY/MM/DD INTO A SINGLE  00018200
018300* ABSOLUTE DAY NUMBER (DAYS SINCE 0000-01-01, APPROXIMATELY - THE 00018300
018400* EPOCH ITSELF DOES NOT MATTER, ONLY THE DIFFERENCE BETWEEN TWO   00018400
018500* DATES RUN THROUGH THE SAME FORMULA).  A YEAR IS A LEAP YEAR IF  00018500
018600* DIVISIBLE BY 4 AND NOT BY 100, UNLESS ALSO DIVISIBLE BY 400.    00018600
018700***************************************************************** 00018700
018800 500-CALC-ABSOLUTE-DAYS.                                          00018800
018900     MOVE 'N' TO WS-LEAP-YEAR-SW.                                 00018900
019000     DIVIDE WS-IN-TS-CCYY BY 400 GIVING WS-SUB                    00019000
019100         REMAINDER WS-YEARS-SINCE-EPOCH.                          00019100
019200     IF WS-YEARS-SINCE-EPOCH = 0                                  00019200
019300         MOVE 'Y' TO WS-LEAP-YEAR-SW                              00019300
019400     ELSE                                                         00019400
019500         DIVIDE WS-IN-TS-CCYY BY 100 GIVING WS-SUB                00019500
019600             REMAINDER WS-YEARS-SINCE-EPOCH                       00019600
019700         IF WS-YEARS-SINCE-EPOCH NOT = 0                          00019700
019800             DIVIDE WS-IN-TS-CCYY BY 4 GIVING WS-SUB              00019800
019900                 REMAINDER WS-YEARS-SINCE-EPOCH                   00019900
020000             IF WS-YEARS-SINCE-EPOCH = 0                          00020000
020100                 MOVE 'Y' TO WS-LEAP-YEAR-SW                      00020100
020200             END-IF                                               00020200
020300         END-IF                                                   00020300
020400     END-IF.                                                      00020400
020500*                                                                 00020500
020600     COMPUTE WS-YEARS-SINCE-EPOCH = WS-IN-TS-CCYY - 1.            00020600
020700     COMPUTE WS-LEAP-DAYS =                                       00020700
020800         (WS-YEARS-SINCE-EPOCH / 4)                               00020800
020900         - (WS-YEARS-SINCE-EPOCH / 100)                           00020900
021000         + (WS-YEARS-SINCE-EPOCH / 400).                          00021000
021100*                                                                 00021100
021200     COMPUTE WS-IN-DAY-NUMBER =                                   00021200
021300         (WS-IN-TS-CCYY * 365) + WS-LEAP-DAYS                     00021300
021400         + WS-CUM-DAYS(WS-IN-TS-MM) + WS-IN-TS-DD.                00021400
021500*                                                                 00021500
021600     IF IS-LEAP-YEAR AND WS-IN-TS-MM > 2                          00021600
021700         ADD 1 TO WS-IN-DAY-NUMBER                                00021700
021800     END-IF.                                                      00021800
